000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.     TGHSCN0M.
000130 AUTHOR.         R. HOLZER.
000140 INSTALLATION.   NC-FERTIGUNG / ARBEITSVORBEREITUNG.
000150 DATE-WRITTEN.   1988-04-11.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2003-07-02
000210* Letzte Version   :: A.04.00
000220* Kurzbeschreibung :: Suchmodul fuer MCD-Zielsuche (Target-Hunter)
000230* Auftrag          :: NCFERT-118
000240*                     12345678901234567
000250* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000270*----------------------------------------------------------------*
000280* Vers. | Datum    | von | Kommentar                             *
000290*-------|----------|-----|---------------------------------------*
000300*A.00.00|1988-04-11| rh  | Neuerstellung
000310*A.01.00|1990-11-06| rh  | Werkzeugwechsel-Kontext (M06) ergaenzt
000320*A.02.00|1994-02-17| bf  | Muster fuer T-Nummer (TOOL/TOOL CALL)
000330*A.02.01|1994-02-24| bf  | Wortgrenzenpruefung vor "T" korrigiert
000340*A.03.00|1999-01-08| sw  | Jahr-2000-Umstellung (Datumsfelder 4-st.)
000341*A.03.01|2000-01-17| sw  | Jahrtausendwechsel: Testlauf ohne Befund
000342*A.04.00|2003-07-02| ta  | FILE STATUS-Auswertung nach Fehlerbericht
000343*       |          |     | NCFERT-142 ergaenzt (Datei-Oeffnen)
000350*----------------------------------------------------------------*
000360*
000370* Programmbeschreibung
000380* --------------------
000390*
000400* Durchsucht eine MCD-Ausgabedatei (NC-Postprozessor) Zeile fuer
000410* Zeile nach dem Zielstring (Standard: POST-GENERATED) und fuehrt
000420* dabei die vier zuletzt gesehenen Kontextzeilen mit:
000430*    - Operationsname (PARENT-TEXT)
000440*    - Operationsnummer (OP-NO-TEXT)
000450*    - Werkzeugwechsel-Kommando (TOOL-CHANGE-TEXT)
000460*    - Werkzeugnummer (per Muster erkannt, siehe C500 ff.)
000470* Jeder Treffer wird mit dem aktuellen Zeilenstand der vier
000480* Kontexte in die externe Trefferliste TGH-HIT-TABLE geschrieben.
000490* Die Werkzeugnummer-Pruefung laeuft VOR der Zielpruefung, damit
000500* eine Treffer-Zeile, die selbst eine Werkzeugnummer enthaelt,
000510* sich selbst als Werkzeugnummer-Kontext meldet.
000520*
000530******************************************************************
000540
000550 ENVIRONMENT DIVISION.
000560 CONFIGURATION SECTION.
000570 SPECIAL-NAMES.
000580     SWITCH-15 IS ANZEIGE-VERSION
000590         ON STATUS IS SHOW-VERSION
000600     CLASS ALPHNUM IS "0123456789"
000610                      "abcdefghijklmnopqrstuvwxyz"
000620                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000630                      " .,;-_!$%&/=*+".
000640
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT NC-INPUT-FILE   ASSIGN TO NCINPUT
000675            FILE STATUS IS FILE-STATUS.
000680
000690 DATA DIVISION.
000700 FILE SECTION.
000710 FD  NC-INPUT-FILE
000720     RECORD  IS VARYING IN SIZE
000730             FROM 01 TO 260 CHARACTERS
000740             DEPENDING ON NC-REC-LEN.
000750 01  NC-INPUT-REC.
000760     05  NC-LINE-TEXT            PIC X(256).
000770     05  FILLER                  PIC X(004).
000780
000790 WORKING-STORAGE SECTION.
000800*--------------------------------------------------------------------*
000810* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000820*--------------------------------------------------------------------*
000830 01          COMP-FELDER.
000840     05      C4-ANZ              PIC S9(04) COMP.
000850     05      C4-COUNT            PIC S9(04) COMP.
000860     05      C4-I1               PIC S9(04) COMP.
000870     05      C4-I2               PIC S9(04) COMP.
000880     05      C4-LEN              PIC S9(04) COMP.
000890     05      C4-PTR              PIC S9(04) COMP.
000900
000910     05      C4-X.
000920      10                         PIC X VALUE LOW-VALUE.
000930      10     C4-X2               PIC X.
000940     05      C4-NUM REDEFINES C4-X
000950                                 PIC S9(04) COMP.
000960
000970     05      C9-ANZ              PIC S9(09) COMP.
000980     05      C9-COUNT            PIC S9(09) COMP.
000990
001000     05      C18-VAL             PIC S9(18) COMP.
001010
001020 01          NC-REC-LEN          PIC  9(04) COMP.
001030*--------------------------------------------------------------------*
001040* Display-Felder: Praefix D
001050*--------------------------------------------------------------------*
001060 01          DISPLAY-FELDER.
001070     05      D-NUM1              PIC  9.
001080     05      D-NUM2              PIC  9(02).
001090     05      D-NUM3              PIC  9(03).
001100     05      D-NUM4              PIC -9(04).
001110     05      D-NUM6              PIC  9(06).
001120     05      D-NUM9              PIC  9(09).
001130
001140*--------------------------------------------------------------------*
001150* Felder mit konstantem Inhalt: Praefix K
001160*--------------------------------------------------------------------*
001170 01          KONSTANTE-FELDER.
001180     05      K-MODUL             PIC X(08)          VALUE "TGHSCN0M".
001190     05      K-VERSION           PIC X(08)          VALUE "A.04.00 ".
001200
001210*----------------------------------------------------------------*
001220* Conditional-Felder
001230*----------------------------------------------------------------*
001240 01          SCHALTER.
001250     05      FILE-STATUS         PIC X(02).
001260          88 FILE-OK                         VALUE "00".
001270          88 FILE-NOK                        VALUE "01" THRU "99".
001280     05      REC-STAT REDEFINES  FILE-STATUS.
001290        10   FILE-STATUS1        PIC X.
001300          88 FILE-EOF                        VALUE "1".
001310          88 FILE-INVALID                    VALUE "2".
001320          88 FILE-PERMERR                    VALUE "3".
001330          88 FILE-LOGICERR                   VALUE "4".
001340          88 FILE-NONAME                     VALUE "5" THRU "8".
001350          88 FILE-IMPLERR                    VALUE "9".
001360        10                       PIC X.
001370
001380     05      NC-FILE-OPEN-FLAG   PIC 9       VALUE ZERO.
001390          88 NC-FILE-IS-OPEN                 VALUE 1.
001400
001410     05      PRG-STATUS          PIC 9.
001420          88 PRG-OK                          VALUE ZERO.
001430          88 PRG-ABBRUCH                     VALUE 2.
001440
001450     05      TGH-PARENT-SWITCH   PIC 9       VALUE ZERO.
001460          88 TGH-PARENT-TRACKING-ON          VALUE 1.
001470          88 TGH-PARENT-TRACKING-OFF         VALUE ZERO.
001480
001490     05      TGH-CASE-SWITCH     PIC 9       VALUE ZERO.
001500          88 TGH-CASESENS-ON                 VALUE 1.
001510          88 TGH-CASESENS-OFF                VALUE ZERO.
001520
001530     05      TGH-MATCH-FLAG      PIC 9       VALUE ZERO.
001540          88 TGH-FOUND                       VALUE 1.
001550          88 TGH-NOT-FOUND                   VALUE ZERO.
001560
001570     05      TGH-TOOLNO-FLAG     PIC 9       VALUE ZERO.
001580          88 TGH-TOOLNO-FOUND                VALUE 1.
001590          88 TGH-TOOLNO-NOT-FOUND            VALUE ZERO.
001600
001610     05      TGH-DIGIT-FLAG      PIC 9       VALUE ZERO.
001620          88 TGH-IS-DIGIT                    VALUE 1.
001630          88 TGH-NOT-DIGIT                   VALUE ZERO.
001640
001650     05      TGH-ALNUM-FLAG      PIC 9       VALUE ZERO.
001660          88 TGH-IS-ALNUM                    VALUE 1.
001670          88 TGH-NOT-ALNUM                   VALUE ZERO.
001680
001690*--------------------------------------------------------------------*
001700* weitere Arbeitsfelder: Praefix W / TGH
001710*--------------------------------------------------------------------*
001720 01          WORK-FELDER.
001730     05      W-DUMMY             PIC X(02).
001740
001750 01          TGH-LEAD-BLANKS     PIC 9(04) COMP VALUE ZERO.
001760 01          TGH-LINE-NUMBER     PIC 9(07) COMP VALUE ZERO.
001770
001780 01          TGH-RAW-LINE        PIC X(256).
001790
001800 01          TGH-CUR-LINE-GROUP.
001810     05      TGH-CUR-LINE        PIC X(256).
001820     05      FILLER              PIC X(004).
001830 01          TGH-CUR-LEN         PIC 9(04) COMP VALUE ZERO.
001840
001850 01          TGH-MATCH-LINE      PIC X(256).
001860
001870 01          TGH-CONTEXT-HOLDERS.
001880     05      TGH-LAST-PARENT     PIC X(256).
001890     05      TGH-LAST-OPNO       PIC X(256).
001900     05      TGH-LAST-TOOLCHG    PIC X(256).
001910     05      TGH-LAST-TOOLNO     PIC X(256).
001920     05      FILLER              PIC X(004).
001930
001940 01          TGH-TARGET-ECHO     PIC X(40).
001950
001960 01          TGH-NEEDLE          PIC X(40).
001970 01          TGH-NEEDLE-LEN      PIC 9(04) COMP VALUE ZERO.
001980 01          TGH-NEEDLE-MATCH    PIC X(40).
001990
002000 01          LEN-CALC-FIELD      PIC X(256).
002010 01          LEN-CALC-RESULT     PIC 9(04) COMP VALUE ZERO.
002020
002030 01          TGH-SCAN-P          PIC 9(04) COMP VALUE ZERO.
002040 01          TGH-SCAN-Q          PIC 9(04) COMP VALUE ZERO.
002050 01          TGH-SCAN-R          PIC 9(04) COMP VALUE ZERO.
002060 01          TGH-DIGIT-COUNT     PIC 9(04) COMP VALUE ZERO.
002070 01          TGH-CHAR-TEST       PIC X.
002080
002090*--------------------------------------------------------------------*
002100* Zeitstempelfelder: Praefix RUN-TS
002110*--------------------------------------------------------------------*
002120 01          RUN-TIMESTAMP-N.
002130     05      RUN-TS-YYYY         PIC 9(04).
002140     05      RUN-TS-MM           PIC 9(02).
002150     05      RUN-TS-DD           PIC 9(02).
002160 01          RUN-TIMESTAMP-X REDEFINES RUN-TIMESTAMP-N
002170                                 PIC X(08).
002180
002190*--------------------------------------------------------------------*
002200* Externe Trefferliste (mit Hauptprogramm und Reportmodul geteilt) --
002210* wegen EXTERNAL bei Groessenaenderung auch dort anpassen
002220*--------------------------------------------------------------------*
002230 01          TGH-HIT-TABLE IS EXTERNAL.
002240     05      TGH-HIT-ROW OCCURS 5000 TIMES.
002250         10  TH-HIT-INDEX        PIC 9(05).
002260         10  TH-LINE-NUMBER      PIC 9(07).
002270         10  TH-TARGET-LINE      PIC X(256).
002280         10  TH-OPNO-LINE        PIC X(256).
002290         10  TH-TOOLNO-LINE      PIC X(256).
002300         10  TH-TOOLCHG-LINE     PIC X(256).
002310         10  TH-PARENT-LINE      PIC X(256).
002320         10  FILLER              PIC X(004).
002330*Bei Tabellenvergr. auch MAX-HITS und Reportmodul anpassen
002340 01          TGH-MAX-HITS         PIC 9(05) COMP VALUE 5000.
002341*TGH-HIT-COUNT und TGH-TARGET-TEXT-ECHO ebenfalls EXTERNAL, damit
002342*Haupt- und Reportmodul denselben Endstand sehen - PIC/USAGE bei
002343*Aenderung in allen drei Programmen gleich halten (kein VALUE
002344*zulaessig fuer EXTERNAL-Felder, daher Nullstellung in C000-INIT)
002350 01          TGH-HIT-COUNT        PIC 9(05) COMP IS EXTERNAL.
002360 01          TGH-TARGET-TEXT-ECHO PIC X(40) IS EXTERNAL.
002370
002380 LINKAGE SECTION.
002390*-->    Uebergabe aus Hauptprogramm TGHDRV0O
002400 01     LINK-SCN-REC.
002410    05  LINK-SCN-HDR.
002420     10 LINK-SCN-RC             PIC S9(04) COMP.
002430*       0    = OK
002440*       9999 = Programmabbruch - Hauptprogramm muss reagieren
002450    05  LINK-SCN-PARMS.
002460     10 LINK-TARGET-TEXT        PIC X(40).
002470     10 LINK-PARENT-TEXT        PIC X(40).
002480     10 LINK-USE-PARENT-FLAG    PIC X(01).
002490     10 LINK-OPNO-TEXT          PIC X(40).
002500     10 LINK-TOOLCHG-TEXT       PIC X(40).
002510     10 LINK-CASESENS-FLAG      PIC X(01).
002520     10 FILLER                  PIC X(04).
002530
002540 PROCEDURE DIVISION USING LINK-SCN-REC.
002550******************************************************************
002560* Steuerungs-Section
002570******************************************************************
002580 A100-STEUERUNG SECTION.
002590 A100-00.
002600**  ---> wenn SWITCH-15 gesetzt ist
002610**  ---> nur Versionsstand zeigen und dann beenden
002620     IF  SHOW-VERSION
002630         DISPLAY K-MODUL " Version: " K-VERSION
002640         STOP RUN
002650     END-IF
002660
002670**  ---> Vorlauf: Felder initialisieren, Datei oeffnen
002680     PERFORM B000-VORLAUF
002690     IF  NOT PRG-ABBRUCH
002700         PERFORM B100-VERARBEITUNG
002710     END-IF
002720
002730**  ---> Nachlauf: Datei schliessen, RC setzen
002740     PERFORM B090-ENDE
002750     EXIT PROGRAM
002760     .
002770 A100-99.
002780     EXIT.
002790
002800******************************************************************
002810* Vorlauf
002820******************************************************************
002830 B000-VORLAUF SECTION.
002840 B000-00.
002850     PERFORM C000-INIT
002860     PERFORM H100-OPEN-NCFILE
002870     .
002880 B000-99.
002890     EXIT.
002900
002910******************************************************************
002920* Ende
002930******************************************************************
002940 B090-ENDE SECTION.
002950 B090-00.
002960     IF  NC-FILE-IS-OPEN
002970         CLOSE NC-INPUT-FILE
002980     END-IF
002990
003000     IF  PRG-ABBRUCH
003010         MOVE 9999 TO LINK-SCN-RC
003020     ELSE
003030         MOVE ZERO TO LINK-SCN-RC
003040     END-IF
003050     .
003060 B090-99.
003070     EXIT.
003080
003090******************************************************************
003100* Verarbeitung: eine Zeile lesen und pruefen, bis Dateiende
003110******************************************************************
003120 B100-VERARBEITUNG SECTION.
003130 B100-00.
003140     PERFORM D100-READ-AND-CHECK UNTIL FILE-EOF OR PRG-ABBRUCH
003150     .
003160 B100-99.
003170     EXIT.
003180
003190******************************************************************
003200* Initialisierung von Feldern und Strukturen
003210******************************************************************
003220 C000-INIT SECTION.
003230 C000-00.
003240     INITIALIZE SCHALTER
003250     MOVE ZERO   TO TGH-HIT-COUNT
003260     MOVE ZERO   TO TGH-LINE-NUMBER
003270     MOVE SPACES TO TGH-LAST-PARENT
003280     MOVE SPACES TO TGH-LAST-OPNO
003290     MOVE SPACES TO TGH-LAST-TOOLCHG
003300     MOVE SPACES TO TGH-LAST-TOOLNO
003310     MOVE LINK-TARGET-TEXT      TO TGH-TARGET-TEXT-ECHO
003320
003330     IF  LINK-USE-PARENT-FLAG = "Y"
003340         SET TGH-PARENT-TRACKING-ON  TO TRUE
003350     ELSE
003360         SET TGH-PARENT-TRACKING-OFF TO TRUE
003370     END-IF
003380
003390     IF  LINK-CASESENS-FLAG = "Y"
003400         SET TGH-CASESENS-ON  TO TRUE
003410     ELSE
003420         SET TGH-CASESENS-OFF TO TRUE
003430     END-IF
003440     .
003450 C000-99.
003460     EXIT.
003470
003480******************************************************************
003490* Substring-Suche (case entspr. TGH-CASE-SWITCH): TGH-NEEDLE in
003500* TGH-CUR-LINE / TGH-CUR-LEN. Leere Nadel liefert nie einen Treffer.
003510******************************************************************
003520 C100-CONTAINS SECTION.
003530 C100-00.
003540     SET TGH-NOT-FOUND TO TRUE
003550     MOVE TGH-NEEDLE TO LEN-CALC-FIELD
003560     PERFORM C900-CALC-LEN
003570     MOVE LEN-CALC-RESULT TO TGH-NEEDLE-LEN
003580     IF  TGH-NEEDLE-LEN = ZERO
003590         EXIT SECTION
003600     END-IF
003610     IF  TGH-CUR-LEN < TGH-NEEDLE-LEN
003620         EXIT SECTION
003630     END-IF
003640
003650     MOVE TGH-NEEDLE TO TGH-NEEDLE-MATCH
003660     IF  NOT TGH-CASESENS-ON
003670         INSPECT TGH-NEEDLE-MATCH
003680            CONVERTING "abcdefghijklmnopqrstuvwxyz"
003690                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003700     END-IF
003710
003720     COMPUTE TGH-SCAN-P = TGH-CUR-LEN - TGH-NEEDLE-LEN + 1
003730     PERFORM C110-CONTAINS-AT-POS VARYING TGH-SCAN-Q FROM 1 BY 1
003740             UNTIL TGH-SCAN-Q > TGH-SCAN-P OR TGH-FOUND
003750     .
003760 C100-99.
003770     EXIT.
003780
003790 C110-CONTAINS-AT-POS SECTION.
003800 C110-00.
003810     IF  TGH-MATCH-LINE(TGH-SCAN-Q:TGH-NEEDLE-LEN)
003820             = TGH-NEEDLE-MATCH(1:TGH-NEEDLE-LEN)
003830         SET TGH-FOUND TO TRUE
003840     END-IF
003850     .
003860 C110-99.
003870     EXIT.
003880
003890******************************************************************
003900* Aufbau der Vergleichszeile (Gross-Klein je nach Schalter)
003910******************************************************************
003920 C510-BUILD-MATCH-LINE SECTION.
003930 C510-00.
003940     MOVE TGH-CUR-LINE TO TGH-MATCH-LINE
003950     IF  NOT TGH-CASESENS-ON
003960         INSPECT TGH-MATCH-LINE
003970            CONVERTING "abcdefghijklmnopqrstuvwxyz"
003980                    TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003990     END-IF
004000     .
004010 C510-99.
004020     EXIT.
004030
004040******************************************************************
004050* Werkzeugnummer-Muster: Einstiegspunkt (3 Formen, siehe C520/
004060* C530/C540); laeuft laut Vorgabe VOR der Zielpruefung
004070******************************************************************
004080 C500-TOOLNO-SCAN SECTION.
004090 C500-00.
004100     SET TGH-TOOLNO-NOT-FOUND TO TRUE
004110     IF  TGH-CUR-LEN = ZERO
004120         EXIT SECTION
004130     END-IF
004140
004150     PERFORM C520-SCAN-T-SHAPE VARYING TGH-SCAN-P FROM 1 BY 1
004160             UNTIL TGH-SCAN-P > TGH-CUR-LEN OR TGH-TOOLNO-FOUND
004170
004180     IF  NOT TGH-TOOLNO-FOUND
004190         PERFORM C530-SCAN-TOOL-SHAPE VARYING TGH-SCAN-P FROM 1 BY 1
004200                 UNTIL TGH-SCAN-P > TGH-CUR-LEN OR TGH-TOOLNO-FOUND
004210     END-IF
004220
004230     IF  NOT TGH-TOOLNO-FOUND
004240         PERFORM C540-SCAN-TOOLCALL-SHAPE VARYING TGH-SCAN-P FROM 1
004250                 BY 1
004260                 UNTIL TGH-SCAN-P > TGH-CUR-LEN OR TGH-TOOLNO-FOUND
004270     END-IF
004280     .
004290 C500-99.
004300     EXIT.
004310
004320******************************************************************
004330* Form 1:  T [Leerz.] [=|#] [Leerz.] ["] [Leerz.] Ziffern
004340*          "T" an Wortgrenze, Ziffernfolge endet an Wortgrenze
004350******************************************************************
004360 C520-SCAN-T-SHAPE SECTION.
004370 C520-00.
004380     IF  TGH-MATCH-LINE(TGH-SCAN-P:1) NOT = "T"
004390         EXIT SECTION
004400     END-IF
004410
004420     IF  TGH-SCAN-P > 1
004430         MOVE TGH-MATCH-LINE(TGH-SCAN-P - 1:1) TO TGH-CHAR-TEST
004440         PERFORM C930-CHAR-IS-ALNUM
004450         IF  TGH-IS-ALNUM
004460             EXIT SECTION
004470         END-IF
004480     END-IF
004490
004500     COMPUTE TGH-SCAN-Q = TGH-SCAN-P + 1
004510     PERFORM C521-SKIP-SPACES
004520
004530     IF  TGH-SCAN-Q <= TGH-CUR-LEN
004540         IF  TGH-MATCH-LINE(TGH-SCAN-Q:1) = "=" OR
004550             TGH-MATCH-LINE(TGH-SCAN-Q:1) = "#"
004560             ADD 1 TO TGH-SCAN-Q
004570             PERFORM C521-SKIP-SPACES
004580         END-IF
004590     END-IF
004600
004610     IF  TGH-SCAN-Q <= TGH-CUR-LEN
004620         IF  TGH-MATCH-LINE(TGH-SCAN-Q:1) = QUOTE
004630             ADD 1 TO TGH-SCAN-Q
004640             PERFORM C521-SKIP-SPACES
004650         END-IF
004660     END-IF
004670
004680     MOVE ZERO      TO TGH-DIGIT-COUNT
004690     MOVE TGH-SCAN-Q TO TGH-SCAN-R
004700     PERFORM C522-COUNT-DIGITS UNTIL TGH-SCAN-R > TGH-CUR-LEN
004710
004720     IF  TGH-DIGIT-COUNT = ZERO
004730         EXIT SECTION
004740     END-IF
004750
004760     IF  TGH-SCAN-R <= TGH-CUR-LEN
004770         MOVE TGH-MATCH-LINE(TGH-SCAN-R:1) TO TGH-CHAR-TEST
004780         PERFORM C930-CHAR-IS-ALNUM
004790         IF  TGH-IS-ALNUM
004800             EXIT SECTION
004810         END-IF
004820     END-IF
004830
004840     SET TGH-TOOLNO-FOUND TO TRUE
004850     .
004860 C520-99.
004870     EXIT.
004880
004890******************************************************************
004900* Form 2:  TOOL [Leerz.] [NO[.]] [=|:] [Leerz.] Ziffern
004910******************************************************************
004920 C530-SCAN-TOOL-SHAPE SECTION.
004930 C530-00.
004940     COMPUTE C4-PTR = TGH-SCAN-P + 3
004950     IF  C4-PTR > TGH-CUR-LEN
004960         EXIT SECTION
004970     END-IF
004980     IF  TGH-MATCH-LINE(TGH-SCAN-P:4) NOT = "TOOL"
004990         EXIT SECTION
005000     END-IF
005010
005020     COMPUTE TGH-SCAN-Q = TGH-SCAN-P + 4
005030     PERFORM C521-SKIP-SPACES
005040
005050     COMPUTE C4-PTR = TGH-SCAN-Q + 1
005060     IF  C4-PTR <= TGH-CUR-LEN
005070         IF  TGH-MATCH-LINE(TGH-SCAN-Q:2) = "NO"
005080             ADD 2 TO TGH-SCAN-Q
005090             IF  TGH-SCAN-Q <= TGH-CUR-LEN
005100                 IF  TGH-MATCH-LINE(TGH-SCAN-Q:1) = "."
005110                     ADD 1 TO TGH-SCAN-Q
005120                 END-IF
005130             END-IF
005140         END-IF
005150     END-IF
005160
005170     IF  TGH-SCAN-Q <= TGH-CUR-LEN
005180         IF  TGH-MATCH-LINE(TGH-SCAN-Q:1) = "=" OR
005190             TGH-MATCH-LINE(TGH-SCAN-Q:1) = ":"
005200             ADD 1 TO TGH-SCAN-Q
005210         END-IF
005220     END-IF
005230
005240     PERFORM C521-SKIP-SPACES
005250     MOVE ZERO       TO TGH-DIGIT-COUNT
005260     MOVE TGH-SCAN-Q  TO TGH-SCAN-R
005270     PERFORM C522-COUNT-DIGITS UNTIL TGH-SCAN-R > TGH-CUR-LEN
005280
005290     IF  TGH-DIGIT-COUNT > ZERO
005300         SET TGH-TOOLNO-FOUND TO TRUE
005310     END-IF
005320     .
005330 C530-99.
005340     EXIT.
005350
005360******************************************************************
005370* Form 3:  TOOL CALL [Leerz.] Ziffern
005380******************************************************************
005390 C540-SCAN-TOOLCALL-SHAPE SECTION.
005400 C540-00.
005410     COMPUTE C4-PTR = TGH-SCAN-P + 8
005420     IF  C4-PTR > TGH-CUR-LEN
005430         EXIT SECTION
005440     END-IF
005450     IF  TGH-MATCH-LINE(TGH-SCAN-P:9) NOT = "TOOL CALL"
005460         EXIT SECTION
005470     END-IF
005480
005490     COMPUTE TGH-SCAN-Q = TGH-SCAN-P + 9
005500     PERFORM C521-SKIP-SPACES
005510     MOVE ZERO       TO TGH-DIGIT-COUNT
005520     MOVE TGH-SCAN-Q  TO TGH-SCAN-R
005530     PERFORM C522-COUNT-DIGITS UNTIL TGH-SCAN-R > TGH-CUR-LEN
005540
005550     IF  TGH-DIGIT-COUNT > ZERO
005560         SET TGH-TOOLNO-FOUND TO TRUE
005570     END-IF
005580     .
005590 C540-99.
005600     EXIT.
005610
005620******************************************************************
005630* Hilfsroutine: Leerzeichen ab TGH-SCAN-Q ueberspringen
005640******************************************************************
005650 C521-SKIP-SPACES SECTION.
005660 C521-00.
005670     PERFORM C521A-SKIP-ONE UNTIL TGH-SCAN-Q > TGH-CUR-LEN
005680             OR TGH-MATCH-LINE(TGH-SCAN-Q:1) NOT = SPACE
005690     .
005700 C521-99.
005710     EXIT.
005720
005730 C521A-SKIP-ONE SECTION.
005740 C521A-00.
005750     ADD 1 TO TGH-SCAN-Q
005760     .
005770 C521A-99.
005780     EXIT.
005790
005800******************************************************************
005810* Hilfsroutine: Ziffern ab TGH-SCAN-R zaehlen, bricht am ersten
005820* Nicht-Ziffernzeichen ab
005830******************************************************************
005840 C522-COUNT-DIGITS SECTION.
005850 C522-00.
005860     MOVE TGH-MATCH-LINE(TGH-SCAN-R:1) TO TGH-CHAR-TEST
005870     PERFORM C920-CHAR-IS-DIGIT
005880     IF  TGH-IS-DIGIT
005890         ADD 1 TO TGH-DIGIT-COUNT
005900         ADD 1 TO TGH-SCAN-R
005910     ELSE
005920         COMPUTE TGH-SCAN-R = TGH-CUR-LEN + 1
005930     END-IF
005940     .
005950 C522-99.
005960     EXIT.
005970
005980******************************************************************
005990* Hilfsroutine: Trennlaenge (ohne rechte Leerzeichen) ermitteln
006000******************************************************************
006010 C900-CALC-LEN SECTION.
006020 C900-00.
006030     MOVE 256 TO C4-LEN
006040     PERFORM C901-BACK-UP UNTIL C4-LEN = ZERO
006050             OR LEN-CALC-FIELD(C4-LEN:1) NOT = SPACE
006060     MOVE C4-LEN TO LEN-CALC-RESULT
006070     .
006080 C900-99.
006090     EXIT.
006100
006110 C901-BACK-UP SECTION.
006120 C901-00.
006130     SUBTRACT 1 FROM C4-LEN
006140     .
006150 C901-99.
006160     EXIT.
006170
006180******************************************************************
006190* Hilfsroutine: ist TGH-CHAR-TEST eine Ziffer 0-9 ?
006200******************************************************************
006210 C920-CHAR-IS-DIGIT SECTION.
006220 C920-00.
006230     IF  TGH-CHAR-TEST >= "0" AND TGH-CHAR-TEST <= "9"
006240         SET TGH-IS-DIGIT  TO TRUE
006250     ELSE
006260         SET TGH-NOT-DIGIT TO TRUE
006270     END-IF
006280     .
006290 C920-99.
006300     EXIT.
006310
006320******************************************************************
006330* Hilfsroutine: ist TGH-CHAR-TEST ein Buchstabe oder eine Ziffer ?
006340* (fuer die Wortgrenzenpruefung vor/nach der Werkzeugnummer)
006350******************************************************************
006360 C930-CHAR-IS-ALNUM SECTION.
006370 C930-00.
006380     IF  (TGH-CHAR-TEST >= "0" AND TGH-CHAR-TEST <= "9")
006390      OR (TGH-CHAR-TEST >= "A" AND TGH-CHAR-TEST <= "Z")
006400      OR (TGH-CHAR-TEST >= "a" AND TGH-CHAR-TEST <= "z")
006410         SET TGH-IS-ALNUM  TO TRUE
006420     ELSE
006430         SET TGH-NOT-ALNUM TO TRUE
006440     END-IF
006450     .
006460 C930-99.
006470     EXIT.
006480
006490******************************************************************
006500* Eine Zeile lesen und alle Pruefungen in Auftragsreihenfolge
006510* durchfuehren (b bis f der Fachvorgabe)
006520******************************************************************
006530 D100-READ-AND-CHECK SECTION.
006540 D100-00.
006541     MOVE SPACES TO NC-INPUT-REC
006550     READ NC-INPUT-FILE AT END SET FILE-EOF TO TRUE END-READ
006560     IF  FILE-EOF
006570         EXIT SECTION
006580     END-IF
006590
006600     ADD 1 TO TGH-LINE-NUMBER
006610     PERFORM E100-STRIP-LINE
006620
006630     IF  TGH-PARENT-TRACKING-ON
006640         PERFORM E200-CHECK-PARENT
006650     END-IF
006660     PERFORM E300-CHECK-OPNO
006670     PERFORM E400-CHECK-TOOLCHG
006680     PERFORM E500-CHECK-TOOLNO
006690     PERFORM E900-CHECK-TARGET
006700     .
006710 D100-99.
006720     EXIT.
006730
006740******************************************************************
006750* Fuehrende Leerzeichen entfernen, Laenge und Vergleichszeile
006760* aufbauen
006770******************************************************************
006780 E100-STRIP-LINE SECTION.
006790 E100-00.
006800     MOVE NC-LINE-TEXT TO TGH-RAW-LINE
006810     MOVE ZERO         TO TGH-LEAD-BLANKS
006820     INSPECT TGH-RAW-LINE TALLYING TGH-LEAD-BLANKS
006830        FOR LEADING SPACE
006840
006850     IF  TGH-LEAD-BLANKS = ZERO
006860         MOVE TGH-RAW-LINE TO TGH-CUR-LINE
006870     ELSE
006880         IF  TGH-LEAD-BLANKS < 256
006890             MOVE TGH-RAW-LINE(TGH-LEAD-BLANKS + 1:)
006900                                  TO TGH-CUR-LINE
006910         ELSE
006920             MOVE SPACES TO TGH-CUR-LINE
006930         END-IF
006940     END-IF
006950
006960     MOVE TGH-CUR-LINE TO LEN-CALC-FIELD
006970     PERFORM C900-CALC-LEN
006980     MOVE LEN-CALC-RESULT TO TGH-CUR-LEN
006990     PERFORM C510-BUILD-MATCH-LINE
007000     .
007010 E100-99.
007020     EXIT.
007030
007040******************************************************************
007050* (b) Operationsname (Parent) - nur wenn Verfolgung eingeschaltet
007060******************************************************************
007070 E200-CHECK-PARENT SECTION.
007080 E200-00.
007090     MOVE LINK-PARENT-TEXT TO TGH-NEEDLE
007100     PERFORM C100-CONTAINS
007110     IF  TGH-FOUND
007120         MOVE TGH-CUR-LINE(1:TGH-CUR-LEN) TO TGH-LAST-PARENT
007130     END-IF
007140     .
007150 E200-99.
007160     EXIT.
007170
007180******************************************************************
007190* (c) Operationsnummer
007200******************************************************************
007210 E300-CHECK-OPNO SECTION.
007220 E300-00.
007230     MOVE LINK-OPNO-TEXT TO TGH-NEEDLE
007240     PERFORM C100-CONTAINS
007250     IF  TGH-FOUND
007260         MOVE TGH-CUR-LINE(1:TGH-CUR-LEN) TO TGH-LAST-OPNO
007270     END-IF
007280     .
007290 E300-99.
007300     EXIT.
007310
007320******************************************************************
007330* (d) Werkzeugwechsel-Kommando
007340******************************************************************
007350 E400-CHECK-TOOLCHG SECTION.
007360 E400-00.
007370     MOVE LINK-TOOLCHG-TEXT TO TGH-NEEDLE
007380     PERFORM C100-CONTAINS
007390     IF  TGH-FOUND
007400         MOVE TGH-CUR-LINE(1:TGH-CUR-LEN) TO TGH-LAST-TOOLCHG
007410     END-IF
007420     .
007430 E400-99.
007440     EXIT.
007450
007460******************************************************************
007470* (e) Werkzeugnummer per Muster - laeuft VOR der Zielpruefung
007480******************************************************************
007490 E500-CHECK-TOOLNO SECTION.
007500 E500-00.
007510     PERFORM C500-TOOLNO-SCAN
007520     IF  TGH-TOOLNO-FOUND
007530         MOVE TGH-CUR-LINE(1:TGH-CUR-LEN) TO TGH-LAST-TOOLNO
007540     END-IF
007550     .
007560 E500-99.
007570     EXIT.
007580
007590******************************************************************
007600* (f) Zielstring pruefen und ggf. Treffer anlegen
007610******************************************************************
007620 E900-CHECK-TARGET SECTION.
007630 E900-00.
007640     MOVE LINK-TARGET-TEXT TO TGH-NEEDLE
007650     PERFORM C100-CONTAINS
007660     IF  TGH-FOUND
007670         PERFORM F100-EMIT-HIT
007680     END-IF
007690     .
007700 E900-99.
007710     EXIT.
007720
007730******************************************************************
007740* Treffer in die externe Trefferliste eintragen
007750******************************************************************
007760 F100-EMIT-HIT SECTION.
007770 F100-00.
007780     ADD 1 TO TGH-HIT-COUNT
007790     IF  TGH-HIT-COUNT > TGH-MAX-HITS
007800         DISPLAY K-MODUL ": Trefferliste voll - Treffer verworfen"
007810         EXIT SECTION
007820     END-IF
007830
007840     MOVE TGH-HIT-COUNT   TO TH-HIT-INDEX(TGH-HIT-COUNT)
007850     MOVE TGH-LINE-NUMBER TO TH-LINE-NUMBER(TGH-HIT-COUNT)
007860     MOVE TGH-CUR-LINE(1:TGH-CUR-LEN)
007870                          TO TH-TARGET-LINE(TGH-HIT-COUNT)
007880     MOVE TGH-LAST-OPNO   TO TH-OPNO-LINE(TGH-HIT-COUNT)
007890     MOVE TGH-LAST-TOOLNO TO TH-TOOLNO-LINE(TGH-HIT-COUNT)
007900     MOVE TGH-LAST-TOOLCHG
007910                          TO TH-TOOLCHG-LINE(TGH-HIT-COUNT)
007920     IF  TGH-PARENT-TRACKING-ON
007930         MOVE TGH-LAST-PARENT TO TH-PARENT-LINE(TGH-HIT-COUNT)
007940     ELSE
007950         MOVE SPACES          TO TH-PARENT-LINE(TGH-HIT-COUNT)
007960     END-IF
007970     .
007980 F100-99.
007990     EXIT.
008000
008010******************************************************************
008020* NC-Eingabedatei oeffnen
008030******************************************************************
008040 H100-OPEN-NCFILE SECTION.
008050 H100-00.
008060     OPEN INPUT NC-INPUT-FILE
008070     IF  FILE-OK
008080         SET NC-FILE-IS-OPEN TO TRUE
008090     ELSE
008100         DISPLAY K-MODUL ": NC-Datei nicht geoeffnet, Status="
008110                 FILE-STATUS
008120         SET PRG-ABBRUCH TO TRUE
008130     END-IF
008140     .
008150 H100-99.
008160     EXIT.
008170
008180******************************************************************
008190* ENDE Source-Programm
008200******************************************************************
