000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.     TGHDRV0O.
000130 AUTHOR.         R. HOLZER.
000140 INSTALLATION.   NC-FERTIGUNG / ARBEITSVORBEREITUNG.
000150 DATE-WRITTEN.   1988-04-11.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2003-06-30
000210* Letzte Version   :: A.04.00
000220* Kurzbeschreibung :: Batch-Treiber fuer MCD-Zielsuche (Target-
000230*                     Hunter): sucht in NC-Postprozessorausgaben
000240*                     nach einem Zielstring und schreibt einen
000250*                     CSV-Report der Fundstellen
000260* Auftrag          :: NCFERT-118
000270*                     12345678901234567
000280* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000290*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000300*----------------------------------------------------------------*
000310* Vers. | Datum    | von | Kommentar                             *
000320*-------|----------|-----|---------------------------------------*
000330*A.00.00|1988-04-11| rh  | Neuerstellung
000340*A.01.00|1990-11-06| rh  | Steuerkarte fuer Parameterueberschreib.
000350*A.02.00|1994-02-17| bf  | Pruefung Eingabedatei vor Suchlauf
000360*A.02.01|1994-02-24| bf  | Abbruchtext bei fehlendem Zielstring
000370*A.03.00|1999-01-08| sw  | Jahr-2000-Umstellung (Datumsfelder 4-st.)
000380*A.04.00|2003-06-30| ta  | Ausgabename in Abschlussmeldung
000390*----------------------------------------------------------------*
000400*
000410* Programmbeschreibung
000420* --------------------
000430*
000440* Liest optional eine Steuerkarte (CTLCARD) mit Ueberschreibungen
000450* fuer die fuenf Suchparameter und den Ausgabenamen; nicht besetzte
000460* Felder der Steuerkarte behalten die Werksvorgabe (siehe
000470* KONSTANTE-FELDER). Anschliessend wird die NC-Eingabedatei auf
000480* Vorhandensein geprueft und der Zielstring auf "nicht leer". Bei
000490* Erfolg ruft das Programm das Suchmodul TGHSCN0M und danach das
000500* Reportmodul TGHRPT0M auf und meldet am Ende die Gesamttrefferzahl.
000510*
000520******************************************************************
000530
000540 ENVIRONMENT DIVISION.
000550 CONFIGURATION SECTION.
000560 SPECIAL-NAMES.
000570     SWITCH-15 IS ANZEIGE-VERSION
000580         ON STATUS IS SHOW-VERSION
000590     CLASS ALPHNUM IS "0123456789"
000600                      "abcdefghijklmnopqrstuvwxyz"
000610                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000620                      " .,;-_!$%&/=*+".
000630
000640 INPUT-OUTPUT SECTION.
000650 FILE-CONTROL.
000660     SELECT CTL-CARD-FILE   ASSIGN TO CTLCARD
000670            FILE STATUS IS FILE-STATUS.
000680     SELECT NC-PROBE-FILE   ASSIGN TO NCINPUT
000690            FILE STATUS IS FILE-STATUS.
000700
000710 DATA DIVISION.
000720 FILE SECTION.
000730 FD  CTL-CARD-FILE.
000740 01  CTL-CARD-REC.
000750     05  CTL-TARGET-TEXT         PIC X(40).
000760     05  CTL-PARENT-TEXT         PIC X(40).
000770     05  CTL-USE-PARENT-FLAG     PIC X(01).
000780     05  CTL-OPNO-TEXT           PIC X(40).
000790     05  CTL-TOOLCHG-TEXT        PIC X(40).
000800     05  CTL-CASESENS-FLAG       PIC X(01).
000810     05  CTL-OUTPUT-FILE-NAME    PIC X(44).
000820     05  FILLER                  PIC X(90).
000830
000840 FD  NC-PROBE-FILE
000850     RECORD  IS VARYING IN SIZE
000860             FROM 01 TO 260 CHARACTERS
000870             DEPENDING ON NC-REC-LEN.
000880 01  NC-PROBE-REC.
000890     05  NC-PROBE-TEXT           PIC X(256).
000900     05  FILLER                  PIC X(004).
000910
000920 WORKING-STORAGE SECTION.
000930*--------------------------------------------------------------------*
000940* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000950*--------------------------------------------------------------------*
000960 01          COMP-FELDER.
000970     05      C4-ANZ              PIC S9(04) COMP.
000975     05      C4-I1               PIC S9(04) COMP.
000980     05      C4-LEN              PIC S9(04) COMP.
000990
001000     05      C4-X.
001010      10                         PIC X VALUE LOW-VALUE.
001020      10     C4-X2               PIC X.
001030     05      C4-NUM REDEFINES C4-X
001040                                 PIC S9(04) COMP.
001050
001060     05      C9-COUNT            PIC S9(09) COMP.
001070     05      C18-VAL             PIC S9(18) COMP.
001080
001090 01          NC-REC-LEN          PIC  9(04) COMP.
001100
001110*--------------------------------------------------------------------*
001120* Display-Felder: Praefix D
001130*--------------------------------------------------------------------*
001140 01          DISPLAY-FELDER.
001150     05      D-NUM1              PIC  9.
001160     05      D-NUM2              PIC  9(02).
001170     05      D-TOTALHITS         PIC  9(05).
001171     05      D-TOTALHITS-ED      PIC  ZZZZ9.
001180
001190*--------------------------------------------------------------------*
001200* Felder mit konstantem Inhalt: Praefix K
001210*--------------------------------------------------------------------*
001220 01          KONSTANTE-FELDER.
001230     05      K-MODUL             PIC X(08)  VALUE "TGHDRV0O".
001240     05      K-VERSION           PIC X(08)  VALUE "A.04.00 ".
001250     05      K-DEFAULT-TARGET    PIC X(40)  VALUE "POST-GENERATED".
001260     05      K-DEFAULT-PARENT    PIC X(40)  VALUE "OPERATION NAME".
001270     05      K-DEFAULT-USEPARENT PIC X(01)  VALUE "Y".
001280     05      K-DEFAULT-OPNO      PIC X(40)  VALUE "OPERATION NO. =".
001290     05      K-DEFAULT-TOOLCHG   PIC X(40)  VALUE "M06".
001300     05      K-DEFAULT-CASESENS  PIC X(01)  VALUE "N".
001310     05      K-DEFAULT-OUTPUT    PIC X(44)  VALUE "CSVOUT".
001320
001330*----------------------------------------------------------------*
001340* Conditional-Felder
001350*----------------------------------------------------------------*
001360 01          SCHALTER.
001370     05      FILE-STATUS         PIC X(02).
001380          88 FILE-OK                         VALUE "00".
001390          88 FILE-NOK                        VALUE "01" THRU "99".
001400     05      REC-STAT REDEFINES  FILE-STATUS.
001410        10   FILE-STATUS1        PIC X.
001420          88 FILE-EOF                        VALUE "1".
001430          88 FILE-INVALID                    VALUE "2".
001440          88 FILE-PERMERR                    VALUE "3".
001450          88 FILE-LOGICERR                   VALUE "4".
001460          88 FILE-NONAME                     VALUE "5" THRU "8".
001470          88 FILE-IMPLERR                    VALUE "9".
001480        10                       PIC X.
001490
001500     05      CTL-CARD-OPEN-FLAG  PIC 9       VALUE ZERO.
001510          88 CTL-CARD-IS-OPEN                VALUE 1.
001520
001530     05      PRG-STATUS          PIC 9.
001540          88 PRG-OK                          VALUE ZERO.
001550          88 PRG-ABBRUCH                     VALUE 2.
001560
001570*--------------------------------------------------------------------*
001580* weitere Arbeitsfelder: Praefix W
001590*--------------------------------------------------------------------*
001600 01          WORK-FELDER.
001610     05      W-DUMMY             PIC X(02).
001620
001630 01          Z-MSG-LINE          PIC X(80).
001640
001650*--------------------------------------------------------------------*
001660* Aufgeloeste Suchparameter (Werksvorgabe, ggf. per Steuerkarte
001670* ueberschrieben) - Praefix RESOLVED
001680*--------------------------------------------------------------------*
001690 01          TGH-RESOLVED-PARMS.
001700     05      RESOLVED-TARGET-TEXT     PIC X(40).
001710     05      RESOLVED-PARENT-TEXT     PIC X(40).
001720     05      RESOLVED-USEPARENT-FLAG  PIC X(01).
001730     05      RESOLVED-OPNO-TEXT       PIC X(40).
001740     05      RESOLVED-TOOLCHG-TEXT    PIC X(40).
001750     05      RESOLVED-CASESENS-FLAG   PIC X(01).
001760     05      RESOLVED-OUTPUT-NAME     PIC X(44).
001770
001780*--------------------------------------------------------------------*
001790* Zeitstempelfelder: Praefix RUN-TS
001800*--------------------------------------------------------------------*
001810 01          RUN-TIMESTAMP-N.
001820     05      RUN-TS-YYYY         PIC 9(04).
001830     05      RUN-TS-MM           PIC 9(02).
001840     05      RUN-TS-DD           PIC 9(02).
001850 01          RUN-TIMESTAMP-X REDEFINES RUN-TIMESTAMP-N
001860                                 PIC X(08).
001870
001880*--------------------------------------------------------------------*
001890* Externe Trefferliste (mit Suchmodul und Reportmodul geteilt) -
001900* Layout muss uebereinstimmen; wegen EXTERNAL auch dort anpassen
001910*--------------------------------------------------------------------*
001920 01          TGH-HIT-TABLE IS EXTERNAL.
001930     05      TGH-HIT-ROW OCCURS 5000 TIMES.
001940         10  TH-HIT-INDEX        PIC 9(05).
001950         10  TH-LINE-NUMBER      PIC 9(07).
001960         10  TH-TARGET-LINE      PIC X(256).
001970         10  TH-OPNO-LINE        PIC X(256).
001980         10  TH-TOOLNO-LINE      PIC X(256).
001990         10  TH-TOOLCHG-LINE     PIC X(256).
002000         10  TH-PARENT-LINE      PIC X(256).
002010         10  FILLER              PIC X(004).
002020*Bei Tabellenvergr. auch MAX-HITS und Such-/Reportmodul anpassen
002030 01          TGH-MAX-HITS         PIC 9(05) COMP VALUE 5000.
002031*TGH-HIT-COUNT und TGH-TARGET-TEXT-ECHO ebenfalls EXTERNAL, damit
002032*die Abschlussmeldung den vom Suchmodul ermittelten Endstand sieht
002040 01          TGH-HIT-COUNT        PIC 9(05) COMP IS EXTERNAL.
002050 01          TGH-TARGET-TEXT-ECHO PIC X(40) IS EXTERNAL.
002060
002070*--------------------------------------------------------------------*
002080* Uebergabebloecke fuer die CALLs an die Fachmodule
002090*--------------------------------------------------------------------*
002100 01     LINK-SCN-REC.
002110    05  LINK-SCN-HDR.
002120     10 LINK-SCN-RC             PIC S9(04) COMP.
002130    05  LINK-SCN-PARMS.
002140     10 LINK-TARGET-TEXT        PIC X(40).
002150     10 LINK-PARENT-TEXT        PIC X(40).
002160     10 LINK-USE-PARENT-FLAG    PIC X(01).
002170     10 LINK-OPNO-TEXT          PIC X(40).
002180     10 LINK-TOOLCHG-TEXT       PIC X(40).
002190     10 LINK-CASESENS-FLAG      PIC X(01).
002200     10 FILLER                  PIC X(04).
002210
002220 01     LINK-RPT-REC.
002230    05  LINK-RPT-HDR.
002240     10 LINK-RPT-RC             PIC S9(04) COMP.
002250    05  LINK-RPT-DATA.
002260     10 FILLER                  PIC X(04).
002270
002280 PROCEDURE DIVISION.
002290******************************************************************
002300* Steuerungs-Section
002310******************************************************************
002320 A100-STEUERUNG SECTION.
002330 A100-00.
002340     IF  SHOW-VERSION
002350         DISPLAY K-MODUL " Version: " K-VERSION
002360         STOP RUN
002370     END-IF
002380
002390     PERFORM B000-VORLAUF
002400     IF  NOT PRG-ABBRUCH
002410         PERFORM B100-VERARBEITUNG
002420     END-IF
002430     PERFORM B090-ENDE
002440     STOP RUN
002450     .
002460 A100-99.
002470     EXIT.
002480
002490******************************************************************
002500* Vorlauf: Vorgaben setzen, Steuerkarte lesen, pruefen
002510******************************************************************
002520 B000-VORLAUF SECTION.
002530 B000-00.
002540     PERFORM C000-INIT
002550     PERFORM P100-READ-CTLCARD
002560     PERFORM C200-VALIDATE
002570     .
002580 B000-99.
002590     EXIT.
002600
002610******************************************************************
002620* Ende: Abschlussmeldung oder Abbruchmeldung anzeigen
002630******************************************************************
002640 B090-ENDE SECTION.
002650 B090-00.
002660     IF  PRG-ABBRUCH
002670         DISPLAY K-MODUL ": Abbruch - Lauf wurde nicht beendet"
002680     ELSE
002690         PERFORM Z100-DISPLAY-SUMMARY
002700     END-IF
002710     .
002720 B090-99.
002730     EXIT.
002740
002750******************************************************************
002760* Verarbeitung: Suchmodul, dann Reportmodul aufrufen
002770******************************************************************
002780 B100-VERARBEITUNG SECTION.
002790 B100-00.
002800     MOVE ZERO                     TO LINK-SCN-RC
002810     MOVE RESOLVED-TARGET-TEXT     TO LINK-TARGET-TEXT
002820     MOVE RESOLVED-PARENT-TEXT     TO LINK-PARENT-TEXT
002830     MOVE RESOLVED-USEPARENT-FLAG  TO LINK-USE-PARENT-FLAG
002840     MOVE RESOLVED-OPNO-TEXT       TO LINK-OPNO-TEXT
002850     MOVE RESOLVED-TOOLCHG-TEXT    TO LINK-TOOLCHG-TEXT
002860     MOVE RESOLVED-CASESENS-FLAG   TO LINK-CASESENS-FLAG
002870
002880     CALL "TGHSCN0M" USING LINK-SCN-REC
002890
002900     EVALUATE LINK-SCN-RC
002910         WHEN ZERO
002920             CONTINUE
002930         WHEN OTHER
002940             DISPLAY K-MODUL ": Suchmodul TGHSCN0M mit Fehler beendet"
002950             SET PRG-ABBRUCH TO TRUE
002960     END-EVALUATE
002970
002980     IF  NOT PRG-ABBRUCH
002990         MOVE ZERO TO LINK-RPT-RC
003000         CALL "TGHRPT0M" USING LINK-RPT-REC
003010         EVALUATE LINK-RPT-RC
003020             WHEN ZERO
003030                 CONTINUE
003040             WHEN OTHER
003050                 DISPLAY K-MODUL
003060                     ": Reportmodul TGHRPT0M mit Fehler beendet"
003070                 SET PRG-ABBRUCH TO TRUE
003080         END-EVALUATE
003090     END-IF
003100     .
003110 B100-99.
003120     EXIT.
003130
003140******************************************************************
003150* Werksvorgaben fuer die Suchparameter setzen
003160******************************************************************
003170 C000-INIT SECTION.
003180 C000-00.
003190     INITIALIZE SCHALTER
003200     MOVE K-DEFAULT-TARGET    TO RESOLVED-TARGET-TEXT
003210     MOVE K-DEFAULT-PARENT    TO RESOLVED-PARENT-TEXT
003220     MOVE K-DEFAULT-USEPARENT TO RESOLVED-USEPARENT-FLAG
003230     MOVE K-DEFAULT-OPNO      TO RESOLVED-OPNO-TEXT
003240     MOVE K-DEFAULT-TOOLCHG   TO RESOLVED-TOOLCHG-TEXT
003250     MOVE K-DEFAULT-CASESENS  TO RESOLVED-CASESENS-FLAG
003260     MOVE K-DEFAULT-OUTPUT    TO RESOLVED-OUTPUT-NAME
003270     .
003280 C000-99.
003290     EXIT.
003300
003310******************************************************************
003320* Pruefungen vor dem Suchlauf: Zielstring nicht leer, Eingabe-
003330* datei vorhanden
003340******************************************************************
003350 C200-VALIDATE SECTION.
003360 C200-00.
003370     PERFORM C210-CHECK-TARGET
003380     IF  NOT PRG-ABBRUCH
003390         PERFORM C220-CHECK-INPUTFILE
003400     END-IF
003410     .
003420 C200-99.
003430     EXIT.
003440
003450 C210-CHECK-TARGET SECTION.
003460 C210-00.
003470     IF  RESOLVED-TARGET-TEXT = SPACES
003480         DISPLAY K-MODUL ": Zielstring ist leer - Lauf abgebrochen"
003490         SET PRG-ABBRUCH TO TRUE
003500     END-IF
003510     .
003520 C210-99.
003530     EXIT.
003540
003550 C220-CHECK-INPUTFILE SECTION.
003560 C220-00.
003570     OPEN INPUT NC-PROBE-FILE
003580     IF  FILE-OK
003590         CLOSE NC-PROBE-FILE
003600     ELSE
003610         DISPLAY K-MODUL ": NC-Eingabedatei nicht gefunden, Status="
003620                 FILE-STATUS
003630         SET PRG-ABBRUCH TO TRUE
003640     END-IF
003650     .
003660 C220-99.
003670     EXIT.
003680
003690******************************************************************
003700* Steuerkarte lesen (optional) und Vorgaben ggf. ueberschreiben.
003710* Fehlt die Steuerkarte, gelten unveraendert die Werksvorgaben.
003720******************************************************************
003730 P100-READ-CTLCARD SECTION.
003740 P100-00.
003750     OPEN INPUT CTL-CARD-FILE
003760     IF  NOT FILE-OK
003770         EXIT SECTION
003780     END-IF
003790     SET CTL-CARD-IS-OPEN TO TRUE
003800
003810     READ CTL-CARD-FILE
003820         AT END
003830             CONTINUE
003840         NOT AT END
003850             PERFORM P110-APPLY-OVERRIDES
003860     END-READ
003870
003880     CLOSE CTL-CARD-FILE
003890     .
003900 P100-99.
003910     EXIT.
003920
003930******************************************************************
003940* Nur besetzte Steuerkartenfelder uebernehmen die Werksvorgabe wird
003950* sonst nicht angetastet
003960******************************************************************
003970 P110-APPLY-OVERRIDES SECTION.
003980 P110-00.
003990     IF  CTL-TARGET-TEXT NOT = SPACES
004000         MOVE CTL-TARGET-TEXT TO RESOLVED-TARGET-TEXT
004010     END-IF
004020     IF  CTL-PARENT-TEXT NOT = SPACES
004030         MOVE CTL-PARENT-TEXT TO RESOLVED-PARENT-TEXT
004040     END-IF
004050     IF  CTL-USE-PARENT-FLAG NOT = SPACE
004060         MOVE CTL-USE-PARENT-FLAG TO RESOLVED-USEPARENT-FLAG
004070     END-IF
004080     IF  CTL-OPNO-TEXT NOT = SPACES
004090         MOVE CTL-OPNO-TEXT TO RESOLVED-OPNO-TEXT
004100     END-IF
004110     IF  CTL-TOOLCHG-TEXT NOT = SPACES
004120         MOVE CTL-TOOLCHG-TEXT TO RESOLVED-TOOLCHG-TEXT
004130     END-IF
004140     IF  CTL-CASESENS-FLAG NOT = SPACE
004150         MOVE CTL-CASESENS-FLAG TO RESOLVED-CASESENS-FLAG
004160     END-IF
004170     IF  CTL-OUTPUT-FILE-NAME NOT = SPACES
004180         MOVE CTL-OUTPUT-FILE-NAME TO RESOLVED-OUTPUT-NAME
004190     END-IF
004200     .
004210 P110-99.
004220     EXIT.
004230
004240******************************************************************
004250* Abschlussmeldung: Reportname und Gesamttrefferzahl anzeigen
004260******************************************************************
004270 Z100-DISPLAY-SUMMARY SECTION.
004280 Z100-00.
004290     MOVE SPACES TO Z-MSG-LINE
004300     STRING "Complete. Report created: " DELIMITED BY SIZE
004310            RESOLVED-OUTPUT-NAME         DELIMITED BY SPACE
004320       INTO Z-MSG-LINE
004330     DISPLAY Z-MSG-LINE
004340
004350     MOVE TGH-HIT-COUNT   TO D-TOTALHITS-ED
004352     MOVE ZERO TO C4-I1
004354     INSPECT D-TOTALHITS-ED TALLYING C4-I1 FOR LEADING SPACE
004356     MOVE SPACES TO Z-MSG-LINE
004360     STRING "Total hits: " DELIMITED BY SIZE
004380            D-TOTALHITS-ED(C4-I1 + 1:5 - C4-I1) DELIMITED BY SIZE
004390       INTO Z-MSG-LINE
004400     DISPLAY Z-MSG-LINE
004410     .
004420 Z100-99.
004430     EXIT.
004440
004450******************************************************************
004460* ENDE Source-Programm
004470******************************************************************
