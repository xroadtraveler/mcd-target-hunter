000100 IDENTIFICATION DIVISION.
000110
000120 PROGRAM-ID.     TGHRPT0M.
000130 AUTHOR.         R. HOLZER.
000140 INSTALLATION.   NC-FERTIGUNG / ARBEITSVORBEREITUNG.
000150 DATE-WRITTEN.   1988-05-02.
000160 DATE-COMPILED.
000170 SECURITY.       NUR FUER DEN INTERNEN GEBRAUCH.
000180
000190*****************************************************************
000200* Letzte Aenderung :: 2003-07-02
000210* Letzte Version   :: A.03.00
000220* Kurzbeschreibung :: CSV-Reportschreiber fuer MCD-Zielsuche
000230* Auftrag          :: NCFERT-118
000240*                     12345678901234567
000250* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
000260*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
000270*----------------------------------------------------------------*
000280* Vers. | Datum    | von | Kommentar                             *
000290*-------|----------|-----|---------------------------------------*
000300*A.00.00|1988-05-02| rh  | Neuerstellung (vormals FGOI000O-Geruest)
000310*A.01.00|1994-03-01| bf  | Kontextspalten (Vorgabe/Nummer/Wechsel)
000320*A.02.00|1999-01-08| sw  | Jahr-2000-Umstellung (Datumsfelder 4-st.)
000321*A.02.01|2000-01-17| sw  | Jahrtausendwechsel: Testlauf ohne Befund
000322*A.03.00|2003-07-02| ta  | Spaltenformat an Treiber-Ausgabename
000323*       |          |     | (A.04.00) angepasst; Textspalten ohne
000324*       |          |     | Anfuehrungszeichen (Vorgabe Fachbereich)
000330*----------------------------------------------------------------*
000340*
000350* Programmbeschreibung
000360* --------------------
000370*
000380* Liest die externe Trefferliste TGH-HIT-TABLE, die das Suchmodul
000390* TGHSCN0M gefuellt hat, und schreibt sie im CSV-Format auf die
000400* Reportdatei. Die Kopfzeile wird genau einmal geschrieben. Jede
000410* Datenzeile traegt die Gesamttrefferzahl (TOTAL-HITS) erneut mit,
000420* also auf jeder Zeile denselben Endwert - es gibt keine Kontroll-
000430* stufen und keine Zwischensummen in diesem Report.
000440*
000450******************************************************************
000460
000470 ENVIRONMENT DIVISION.
000480 CONFIGURATION SECTION.
000490 SPECIAL-NAMES.
000500     SWITCH-15 IS ANZEIGE-VERSION
000510         ON STATUS IS SHOW-VERSION
000520     CLASS ALPHNUM IS "0123456789"
000530                      "abcdefghijklmnopqrstuvwxyz"
000540                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
000550                      " .,;-_!$%&/=*+".
000560
000570 INPUT-OUTPUT SECTION.
000580 FILE-CONTROL.
000590     SELECT CSV-REPORT-FILE ASSIGN TO CSVOUT
000595            FILE STATUS IS FILE-STATUS.
000600
000610 DATA DIVISION.
000620 FILE SECTION.
000630 FD  CSV-REPORT-FILE
000640     RECORD  IS VARYING IN SIZE
000650             FROM 01 TO 1500 CHARACTERS
000660             DEPENDING ON RPT-REC-LEN.
000670 01  CSV-REPORT-REC.
000680     05  CSV-REPORT-TEXT         PIC X(1496).
000690     05  FILLER                  PIC X(004).
000700
000710 WORKING-STORAGE SECTION.
000720*--------------------------------------------------------------------*
000730* Comp-Felder: Praefix Cn mit n = Anzahl Digits
000740*--------------------------------------------------------------------*
000750 01          COMP-FELDER.
000760     05      C4-ANZ              PIC S9(04) COMP.
000761     05      C4-I1               PIC S9(04) COMP.
000762     05      C4-I2               PIC S9(04) COMP.
000770     05      C4-LEN              PIC S9(04) COMP.
000780
000790     05      C4-X.
000800      10                         PIC X VALUE LOW-VALUE.
000810      10     C4-X2               PIC X.
000820     05      C4-NUM REDEFINES C4-X
000830                                 PIC S9(04) COMP.
000840
000850     05      C9-COUNT            PIC S9(09) COMP.
000860     05      C18-VAL             PIC S9(18) COMP.
000870
000880 01          RPT-REC-LEN         PIC  9(04) COMP.
000890 01          RPT-PTR             PIC  9(04) COMP.
000900 01          QF-LEN              PIC  9(04) COMP.
000910
000920*--------------------------------------------------------------------*
000930* Display-Felder: Praefix D
000940*--------------------------------------------------------------------*
000950 01          DISPLAY-FELDER.
000960     05      D-NUM1              PIC  9.
000970     05      D-NUM2              PIC  9(02).
000980     05      D-NUM3              PIC  9(03).
000990     05      D-TOTALHITS         PIC  9(05).
000991     05      D-TOTALHITS-ED      PIC  ZZZZ9.
000992     05      D-HITIDX            PIC  9(05).
000993     05      D-HITIDX-ED         PIC  ZZZZ9.
000994     05      D-LINENO            PIC  9(07).
000995     05      D-LINENO-ED         PIC  ZZZZZZ9.
001020
001030*--------------------------------------------------------------------*
001040* Felder mit konstantem Inhalt: Praefix K
001050*--------------------------------------------------------------------*
001060 01          KONSTANTE-FELDER.
001070     05      K-MODUL             PIC X(08)          VALUE "TGHRPT0M".
001080     05      K-VERSION           PIC X(08)          VALUE "A.03.00 ".
001090     05      K-CSV-HDR           PIC X(120)
001100             VALUE "total_hits,hit_index,line_number,target_text,tar
001110-    "get_line,operation_no_line,tool_number_line,tool_change_line,p
001120-    "arent_line".
001130     05      K-CSV-HDR-LEN       PIC 9(04) COMP     VALUE 120.
001140
001150*----------------------------------------------------------------*
001160* Conditional-Felder
001170*----------------------------------------------------------------*
001180 01          SCHALTER.
001190     05      FILE-STATUS         PIC X(02).
001200          88 FILE-OK                         VALUE "00".
001210          88 FILE-NOK                        VALUE "01" THRU "99".
001220     05      REC-STAT REDEFINES  FILE-STATUS.
001230        10   FILE-STATUS1        PIC X.
001240          88 FILE-EOF                        VALUE "1".
001250          88 FILE-INVALID                    VALUE "2".
001260          88 FILE-PERMERR                    VALUE "3".
001270          88 FILE-LOGICERR                   VALUE "4".
001280          88 FILE-NONAME                     VALUE "5" THRU "8".
001290          88 FILE-IMPLERR                    VALUE "9".
001300        10                       PIC X.
001310
001320     05      CSV-FILE-OPEN-FLAG  PIC 9       VALUE ZERO.
001330          88 CSV-FILE-IS-OPEN                VALUE 1.
001340
001350     05      PRG-STATUS          PIC 9.
001360          88 PRG-OK                          VALUE ZERO.
001370          88 PRG-ABBRUCH                     VALUE 2.
001380
001390*--------------------------------------------------------------------*
001400* weitere Arbeitsfelder: Praefix W / QF / RPT
001410*--------------------------------------------------------------------*
001420 01          WORK-FELDER.
001430     05      W-DUMMY             PIC X(02).
001431
001432 01          NUM-EDIT-FIELD      PIC X(10).
001433 01          NUM-EDIT-WIDTH      PIC 9(04) COMP.
001440
001450 01          QF-SOURCE           PIC X(256).
001460 01          RPT-LINE-BUILD      PIC X(1500).
001470
001480 01          LEN-CALC-FIELD      PIC X(256).
001490 01          LEN-CALC-RESULT     PIC 9(04) COMP VALUE ZERO.
001500
001510*--------------------------------------------------------------------*
001520* Zeitstempelfelder: Praefix RUN-TS
001530*--------------------------------------------------------------------*
001540 01          RUN-TIMESTAMP-N.
001550     05      RUN-TS-YYYY         PIC 9(04).
001560     05      RUN-TS-MM           PIC 9(02).
001570     05      RUN-TS-DD           PIC 9(02).
001580 01          RUN-TIMESTAMP-X REDEFINES RUN-TIMESTAMP-N
001590                                 PIC X(08).
001600
001610*--------------------------------------------------------------------*
001620* Externe Trefferliste (mit Suchmodul geteilt) - Layout muss mit
001630* TGHSCN0M uebereinstimmen; wegen EXTERNAL auch dort anpassen
001640*--------------------------------------------------------------------*
001650 01          TGH-HIT-TABLE IS EXTERNAL.
001660     05      TGH-HIT-ROW OCCURS 5000 TIMES.
001670         10  TH-HIT-INDEX        PIC 9(05).
001680         10  TH-LINE-NUMBER      PIC 9(07).
001690         10  TH-TARGET-LINE      PIC X(256).
001700         10  TH-OPNO-LINE        PIC X(256).
001710         10  TH-TOOLNO-LINE      PIC X(256).
001720         10  TH-TOOLCHG-LINE     PIC X(256).
001730         10  TH-PARENT-LINE      PIC X(256).
001740         10  FILLER              PIC X(004).
001750*Bei Tabellenvergr. auch MAX-HITS und Suchmodul anpassen
001760 01          TGH-MAX-HITS         PIC 9(05) COMP VALUE 5000.
001761*TGH-HIT-COUNT und TGH-TARGET-TEXT-ECHO ebenfalls EXTERNAL, damit
001762*dieses Modul den vom Suchmodul ermittelten Endstand und den
001763*Zielstring sieht - PIC/USAGE mit Such-/Hauptmodul gleich halten
001770 01          TGH-HIT-COUNT        PIC 9(05) COMP IS EXTERNAL.
001780 01          TGH-TARGET-TEXT-ECHO PIC X(40) IS EXTERNAL.
001790
001800 LINKAGE SECTION.
001810*-->    Uebergabe aus Hauptprogramm TGHDRV0O
001820 01     LINK-RPT-REC.
001830    05  LINK-RPT-HDR.
001840     10 LINK-RPT-RC             PIC S9(04) COMP.
001850*       0    = OK
001860*       9999 = Programmabbruch - Hauptprogramm muss reagieren
001870    05  LINK-RPT-DATA.
001880     10 FILLER                  PIC X(04).
001890
001900 PROCEDURE DIVISION USING LINK-RPT-REC.
001910******************************************************************
001920* Steuerungs-Section
001930******************************************************************
001940 A100-STEUERUNG SECTION.
001950 A100-00.
001960     IF  SHOW-VERSION
001970         DISPLAY K-MODUL " Version: " K-VERSION
001980         STOP RUN
001990     END-IF
002000
002010     PERFORM B000-VORLAUF
002020     IF  NOT PRG-ABBRUCH
002030         PERFORM B100-VERARBEITUNG
002040     END-IF
002050     PERFORM B090-ENDE
002060     EXIT PROGRAM
002070     .
002080 A100-99.
002090     EXIT.
002100
002110******************************************************************
002120* Vorlauf: Reportdatei oeffnen und Kopfzeile schreiben
002130******************************************************************
002140 B000-VORLAUF SECTION.
002150 B000-00.
002160     INITIALIZE SCHALTER
002170     PERFORM H100-OPEN-CSVFILE
002180     IF  NOT PRG-ABBRUCH
002190         PERFORM D090-WRITE-HDR
002200     END-IF
002210     .
002220 B000-99.
002230     EXIT.
002240
002250******************************************************************
002260* Ende: Reportdatei schliessen, RC setzen
002270******************************************************************
002280 B090-ENDE SECTION.
002290 B090-00.
002300     IF  CSV-FILE-IS-OPEN
002310         CLOSE CSV-REPORT-FILE
002320     END-IF
002330
002340     IF  PRG-ABBRUCH
002350         MOVE 9999 TO LINK-RPT-RC
002360     ELSE
002370         MOVE ZERO TO LINK-RPT-RC
002380     END-IF
002390     .
002400 B090-99.
002410     EXIT.
002420
002430******************************************************************
002440* Verarbeitung: Trefferliste durchlaufen und je Treffer eine
002450* CSV-Zeile schreiben
002460******************************************************************
002470 B100-VERARBEITUNG SECTION.
002480 B100-00.
002490     IF  TGH-HIT-COUNT > TGH-MAX-HITS
002500         MOVE TGH-MAX-HITS TO C9-COUNT
002510     ELSE
002520         MOVE TGH-HIT-COUNT TO C9-COUNT
002530     END-IF
002540
002550     PERFORM D100-WRITE-HIT-LINE VARYING C9-COUNT FROM 1 BY 1
002560             UNTIL C9-COUNT > TGH-HIT-COUNT OR PRG-ABBRUCH
002570     .
002580 B100-99.
002590     EXIT.
002600
002610******************************************************************
002620* Kopfzeile schreiben
002630******************************************************************
002640 D090-WRITE-HDR SECTION.
002650 D090-00.
002660     MOVE K-CSV-HDR-LEN     TO RPT-REC-LEN
002670     MOVE K-CSV-HDR         TO CSV-REPORT-TEXT
002680     WRITE CSV-REPORT-REC
002690     IF  NOT FILE-OK
002700         DISPLAY K-MODUL ": Fehler beim Schreiben der Kopfzeile"
002710         SET PRG-ABBRUCH TO TRUE
002720     END-IF
002730     .
002740 D090-99.
002750     EXIT.
002760
002770******************************************************************
002780* Eine Datenzeile fuer den Treffer mit Index C9-COUNT schreiben
002790******************************************************************
002800 D100-WRITE-HIT-LINE SECTION.
002810 D100-00.
002820     MOVE 1      TO RPT-PTR
002830     MOVE SPACES TO RPT-LINE-BUILD
002840
002850     MOVE TGH-HIT-COUNT     TO D-TOTALHITS-ED
002851     MOVE D-TOTALHITS-ED    TO NUM-EDIT-FIELD
002852     MOVE 5                 TO NUM-EDIT-WIDTH
002853     PERFORM C110-APPEND-NUMFLD
002860     STRING "," DELIMITED BY SIZE
002890         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
002900
002910     MOVE TH-HIT-INDEX(C9-COUNT) TO D-HITIDX-ED
002911     MOVE D-HITIDX-ED       TO NUM-EDIT-FIELD
002912     MOVE 5                 TO NUM-EDIT-WIDTH
002913     PERFORM C110-APPEND-NUMFLD
002940     STRING "," DELIMITED BY SIZE
002950         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
002960
002970     MOVE TH-LINE-NUMBER(C9-COUNT) TO D-LINENO-ED
002971     MOVE D-LINENO-ED       TO NUM-EDIT-FIELD
002972     MOVE 7                 TO NUM-EDIT-WIDTH
002973     PERFORM C110-APPEND-NUMFLD
003000     STRING "," DELIMITED BY SIZE
003010         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003020
003030     MOVE TGH-TARGET-TEXT-ECHO TO QF-SOURCE
003040     PERFORM C100-APPEND-TEXT
003050     STRING "," DELIMITED BY SIZE
003060         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003070
003080     MOVE TH-TARGET-LINE(C9-COUNT) TO QF-SOURCE
003090     PERFORM C100-APPEND-TEXT
003100     STRING "," DELIMITED BY SIZE
003110         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003120
003130     MOVE TH-OPNO-LINE(C9-COUNT) TO QF-SOURCE
003140     PERFORM C100-APPEND-TEXT
003150     STRING "," DELIMITED BY SIZE
003160         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003170
003180     MOVE TH-TOOLNO-LINE(C9-COUNT) TO QF-SOURCE
003190     PERFORM C100-APPEND-TEXT
003200     STRING "," DELIMITED BY SIZE
003210         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003220
003230     MOVE TH-TOOLCHG-LINE(C9-COUNT) TO QF-SOURCE
003240     PERFORM C100-APPEND-TEXT
003250     STRING "," DELIMITED BY SIZE
003260         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003270
003280     MOVE TH-PARENT-LINE(C9-COUNT) TO QF-SOURCE
003290     PERFORM C100-APPEND-TEXT
003300
003310     COMPUTE RPT-REC-LEN = RPT-PTR - 1
003320     MOVE RPT-LINE-BUILD TO CSV-REPORT-TEXT
003330     WRITE CSV-REPORT-REC
003340     IF  NOT FILE-OK
003350         DISPLAY K-MODUL ": Fehler beim Schreiben einer Datenzeile"
003360         SET PRG-ABBRUCH TO TRUE
003370     END-IF
003380     .
003390 D100-99.
003400     EXIT.
003401
003402******************************************************************
003403* Ein zahlengefuelltes Feld (fuehrende Blanks durch Nullunter-
003404* drueckung) ohne fuehrende Nullen/Blanks an RPT-LINE-BUILD anhaengen
003405******************************************************************
003406 C110-APPEND-NUMFLD SECTION.
003407 C110-00.
003408     MOVE ZERO TO C4-I1
003409     INSPECT NUM-EDIT-FIELD(1:NUM-EDIT-WIDTH) TALLYING C4-I1
003410            FOR LEADING SPACE
003411     COMPUTE C4-I2 = NUM-EDIT-WIDTH - C4-I1
003412     STRING NUM-EDIT-FIELD(C4-I1 + 1:C4-I2) DELIMITED BY SIZE
003413         INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003414     .
003415 C110-99.
003416     EXIT.
003417
003420******************************************************************
003430* Ein Textfeld unveraendert (ohne Anfuehrungszeichen) an
003431* RPT-LINE-BUILD anhaengen, dabei auf die tatsaechliche (rechts
003432* getrimmte) Laenge kuerzen - lt. Vorgabe Fachbereich vom 2003-07-02
003433* enthalten NC-Postprozessorzeilen praktisch nie Komma oder
003434* Anfuehrungszeichen, daher keine Quotierung noetig (siehe A.03.00)
003450******************************************************************
003460 C100-APPEND-TEXT SECTION.
003470 C100-00.
003510     MOVE QF-SOURCE TO LEN-CALC-FIELD
003520     PERFORM C900-CALC-LEN
003530     MOVE LEN-CALC-RESULT TO QF-LEN
003540
003550     IF  QF-LEN > ZERO
003560         STRING QF-SOURCE(1:QF-LEN) DELIMITED BY SIZE
003570             INTO RPT-LINE-BUILD WITH POINTER RPT-PTR
003580     END-IF
003620     .
003630 C100-99.
003640     EXIT.
003650
003660******************************************************************
003670* Hilfsroutine: Trennlaenge (ohne rechte Leerzeichen) ermitteln
003680******************************************************************
003690 C900-CALC-LEN SECTION.
003700 C900-00.
003710     MOVE 256 TO C4-LEN
003720     PERFORM C901-BACK-UP UNTIL C4-LEN = ZERO
003730             OR LEN-CALC-FIELD(C4-LEN:1) NOT = SPACE
003740     MOVE C4-LEN TO LEN-CALC-RESULT
003750     .
003760 C900-99.
003770     EXIT.
003780
003790 C901-BACK-UP SECTION.
003800 C901-00.
003810     SUBTRACT 1 FROM C4-LEN
003820     .
003830 C901-99.
003840     EXIT.
003850
003860******************************************************************
003870* CSV-Reportdatei oeffnen (Neuanlage, vorhandene Datei wird ersetzt)
003880******************************************************************
003890 H100-OPEN-CSVFILE SECTION.
003900 H100-00.
003910     OPEN OUTPUT CSV-REPORT-FILE
003920     IF  FILE-OK
003930         SET CSV-FILE-IS-OPEN TO TRUE
003940     ELSE
003950         DISPLAY K-MODUL ": Reportdatei nicht geoeffnet, Status="
003960                 FILE-STATUS
003970         SET PRG-ABBRUCH TO TRUE
003980     END-IF
003990     .
004000 H100-99.
004010     EXIT.
004020
004030******************************************************************
004040* ENDE Source-Programm
004050******************************************************************
